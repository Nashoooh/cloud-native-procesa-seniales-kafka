000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------------------------------------------*             
000300 PROGRAM-ID.    PU8EXE20.                                                 
000400 AUTHOR.        MARCOS VINICIUS ALBURQUERQUE CORDEIRO.                    
000500 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO - CPD.                 
000600 DATE-WRITTEN.  14/03/1988.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE FROTA.                      
000900*                                                                         
001000*-------------------------------------------------------------*           
001100* GERAR HORARIO DE CHEGADA DOS VEICULOS NAS PARADAS DA FROTA.  *          
001200*                                                               *         
001300* LE O ARQUIVO DE SINAIS DE POSICIONAMENTO DOS VEICULOS (GPS)  *          
001400* E, PARA CADA SINAL, VERIFICA SE O VEICULO ESTA PROXIMO DE    *          
001500* ALGUMA DAS 6 PARADAS CADASTRADAS NA TABELA DA FROTA.  QUANDO  *         
001600* HOUVER PARADA PROXIMA (DENTRO DO RAIO DE TOLERANCIA) E GERADO *         
001700* UM REGISTRO DE HORARIO COM O ESTADO DO VEICULO (ESTIMADO,     *         
001800* CHEGANDO, CHEGADO OU PASSADO), O HORARIO ESTIMADO, O HORARIO  *         
001900* REAL E O ATRASO EM MINUTOS.  REGISTROS REPETIDOS (MESMO PAR   *         
002000* VEICULO/PARADA, MESMO ESTADO, MENOS DE 1 MINUTO DECORRIDO)    *         
002100* SAO SUPRIMIDOS PARA NAO POLUIR O ARQUIVO DE SAIDA.            *         
002200*                                                               *         
002300* A DISTANCIA ENTRE O VEICULO E CADA PARADA E CALCULADA PELA   *          
002400* FORMULA DE HAVERSINE.  COMO ESTE COMPILADOR NAO DISPOE DE     *         
002500* FUNCOES TRIGONOMETRICAS INTRINSECAS, AS ROTINAS DE SENO,      *         
002600* COSSENO, RAIZ QUADRADA E ARCO-TANGENTE FORAM DESENVOLVIDAS     *        
002700* NAS SECOES 011 A 016 ABAIXO, NOS MOLDES DAS ROTINAS DE CALCULO *        
002800* JA EM USO NOS DEMAIS SISTEMAS DO CPD.                          *        
002900*-------------------------------------------------------------*           
003000*                                                                         
003100*-------------------------------------------------------------*           
003200* HISTORICO DE ALTERACOES                                      *          
003300*-------------------------------------------------------------*           
003400* 14/03/88  MVAC  PROGRAMA ESCRITO - VERSAO INICIAL.            *         
003500* 22/03/88  MVAC  INCLUIDA TABELA DAS 6 PARADAS FIXAS DA FROTA. *         
003600* 04/04/88  MVAC  INCLUIDO CALCULO DE DISTANCIA (HAVERSINE).    *         
003700* 11/04/88  MVAC  ROTINAS DE SENO/COSSENO POR SERIE DE TAYLOR.  *         
003800* 18/04/88  MVAC  ROTINA DE RAIZ QUADRADA POR NEWTON-RAPHSON.   *         
003900* 25/04/88  MVAC  ROTINA DE ARCO-TANGENTE POR POLINOMIO.        *         
004000* 02/05/88  MVAC  DETERMINACAO DE ESTADO DO VEICULO NA PARADA.  *         
004100* 09/05/88  MVAC  CALCULO DE HORARIO ESTIMADO E ATRASO.         *         
004200* 16/05/88  MVAC  TABELA DE HISTORICO PARA SUPRESSAO DE         *         
004300*                 REGISTROS DUPLICADOS POR PAR VEICULO/PARADA.  *         
004400* 23/05/88  MVAC  RELATORIO DE CONTROLE COM TOTAIS POR ESTADO.  *         
004500* 30/05/88  MVAC  TESTES COM ARQUIVO DA GARAGEM NORTE - LIBERADO *        
004600*                 PARA PRODUCAO (OS 0134/88).                   *         
004700* 17/08/89  RCF   AUMENTADA TABELA DE HISTORICO DE 400 PARA     *         
004800*                 1200 POSICOES - FROTA CRESCEU (OS 0271/89).   *         
004900* 05/02/91  RCF   CORRIGIDO CALCULO DO ATRASO QUANDO O HORARIO  *         
005000*                 ESTIMADO CRUZA A MEIA-NOITE (OS 0355/91).     *         
005100* 19/09/94  LHT   AJUSTE NA LEITURA DO CAMPO ESTADO-OPER - NAO  *         
005200*                 ESTAVA SENDO USADO NA REGRA DE ESTADO, FOI    *         
005300*                 MANTIDO SOMENTE PARA CONFERENCIA (OS 0512/94).*         
005400* 11/03/98  LHT   INICIO DA ADEQUACAO DO PROGRAMA AO ANO 2000 - *         
005500*                 DATA DO SISTEMA PASSA A SER LIDA COM SECULO   *         
005600*                 POR JANELA DE VIRADA (OS 0644/98).            *         
005700* 04/01/99  LHT   ROTINA 002-01 CONCLUIDA E TESTADA - DATAS DE  *         
005800*                 CABECALHO DO RELATORIO JA SAEM COM ANO DE 4   *         
005900*                 DIGITOS (OS 0644/98 - ENCERRADA).             *         
006000* 23/06/00  DCS   INCLUIDO SWITCH UPSI-0 PARA IMPRIMIR LINHAS   *         
006100*                 DE AUDITORIA DOS REGISTROS IGNORADOS E        *         
006200*                 SUPRIMIDOS, A PEDIDO DA SUPERVISAO DE FROTA   *         
006300*                 (OS 0719/00).                                 *         
006400* 14/11/02  DCS   RAIO DE TOLERANCIA DA PARADA PASSOU A SER     *         
006500*                 PARAMETRIZAVEL EM WS-RAIO-TOLERANCIA          *         
006600*                 (OS 0802/02).                                 *         
006700*-------------------------------------------------------------*           
006800*                                                                         
006900 ENVIRONMENT    DIVISION.                                                 
007000*--------------------------------------------------------------           
007100 CONFIGURATION  SECTION.                                                  
007200*--------------------------------------------------------------           
007300 SPECIAL-NAMES.                                                           
007400                C01 IS TOP-OF-FORM                                        
007500                CLASS CLASSE-DIGITO IS "0" THRU "9"                       
007600                UPSI-0 ON  STATUS IS WS-UPSI0-LIGADO              DCS0719 
007700                        OFF STATUS IS WS-UPSI0-DESLIGADO.         DCS0719 
007800*                                                                         
007900 INPUT-OUTPUT   SECTION.                                                  
008000*--------------------------------------------------------------           
008100 FILE-CONTROL.                                                            
008200*                                                                         
008300*    ARQUIVO ORIGINALMENTE GRAVADO PELO SISTEMA DE RASTREAMENTO           
008400*    DA FROTA (TELEMETRIA). UM REGISTRO POR SINAL DE POSICAO.             
008500*                                                                         
008600     SELECT     SENIAIS     ASSIGN TO UT-S-SENIAIS                        
008700                            ORGANIZATION LINE SEQUENTIAL                  
008800                            ACCESS SEQUENTIAL                             
008900                            FILE STATUS FS-SENIAIS.                       
009000*                                                                         
009100*    ARQUIVO DE SAIDA COM OS HORARIOS DE CHEGADA PUBLICADOS,              
009200*    CONSUMIDO PELO PAINEL DE INFORMACAO AO PASSAGEIRO.                   
009300*                                                                         
009400     SELECT     HORARIO     ASSIGN TO UT-S-HORARIO                        
009500                            ORGANIZATION LINE SEQUENTIAL                  
009600                            ACCESS SEQUENTIAL                             
009700                            FILE STATUS FS-HORARIO.                       
009800*                                                                         
009900     SELECT     RELATO      ASSIGN TO UR-S-RELATO                         
010000                            ORGANIZATION LINE SEQUENTIAL                  
010100                            ACCESS SEQUENTIAL                             
010200                            FILE STATUS FS-RELATO.                        
010300*                                                                         
010400 DATA           DIVISION.                                                 
010500*--------------------------------------------------------------           
010600 FILE           SECTION.                                                  
010700*--------------------------------------------------------------           
010800*                                                                         
010900 FD  SENIAIS                                                              
011000     RECORD      CONTAINS    180 CHARACTERS                               
011100     RECORDING   MODE        IS F                                         
011200     LABEL       RECORD      IS STANDARD                                  
011300     DATA        RECORD      IS REG-SENIAIS.                              
011400 01  REG-SENIAIS.                                                         
011500     05 LOC-VEICULO-ID       PIC X(10).                                   
011600     05 LOC-PLACA-VEICULO    PIC X(10).                                   
011700     05 LOC-LATITUDE         PIC S9(03)V9(06)                             
011800                             SIGN IS LEADING SEPARATE.                    
011900     05 LOC-LONGITUDE        PIC S9(03)V9(06)                             
012000                             SIGN IS LEADING SEPARATE.                    
012100     05 LOC-VELOCIDADE       PIC 9(03)V9(02).                             
012200     05 LOC-ENDERECO         PIC X(30).                                   
012300     05 LOC-CIDADE           PIC X(20).                                   
012400     05 LOC-ESTADO-OPER      PIC X(10).                                   
012500     05 LOC-TIMESTAMP        PIC X(19).                                   
012600     05 LOC-CONDUTOR         PIC X(30).                                   
012700     05 LOC-PASSAGEIROS      PIC 9(03).                                   
012800     05 LOC-ROTA             PIC X(10).                                   
012900     05 FILLER               PIC X(13).                                   
013000*                                                                         
013100 FD  HORARIO                                                              
013200     RECORD      CONTAINS    146 CHARACTERS                               
013300     RECORDING   MODE        IS F                                         
013400     LABEL       RECORD      IS STANDARD                                  
013500     DATA        RECORD      IS REG-HORARIO.                              
013600 01  REG-HORARIO.                                                         
013700     05 HOR-VEICULO-ID       PIC X(10).                                   
013800     05 HOR-PLACA-VEICULO    PIC X(10).                                   
013900     05 HOR-PARADA-ID        PIC X(04).                                   
014000     05 HOR-NOME-PARADA      PIC X(20).                                   
014100     05 HOR-ENDERECO-PARADA  PIC X(30).                                   
014200     05 HOR-HORARIO-ESTIMADO PIC X(08).                                   
014300     05 HOR-HORARIO-REAL     PIC X(08).                                   
014400     05 HOR-RETRASO-MINUTOS  PIC S9(04)                                   
014500                             SIGN IS LEADING SEPARATE.                    
014600     05 HOR-TIMESTAMP        PIC X(19).                                   
014700     05 HOR-ROTA             PIC X(10).                                   
014800     05 HOR-SEQUENCIA-PARADA PIC 9(02).                                   
014900     05 HOR-ESTADO           PIC X(10).                                   
015000     05 FILLER               PIC X(10).                                   
015100*                                                                         
015200 FD  RELATO                                                               
015300     RECORD      CONTAINS    132 CHARACTERS                               
015400     RECORDING   MODE        IS F                                         
015500     LABEL       RECORD      IS OMITTED                                   
015600     DATA        RECORD      IS REG-RELATO.                               
015700 01  REG-RELATO.                                                          
015800     05 FILLER               PIC X(132).                                  
015900*                                                                         
016000 WORKING-STORAGE SECTION.                                                 
016100*--------------------------------------------------------------           
016200*                                                                         
016300*  CONTADORES DE CONTROLE DO PROCESSAMENTO (TOTAIS DO RELATORIO)          
016400*                                                                         
016500 77 WS-REGISTROS-LIDOS       PIC 9(07) COMP VALUE ZERO.                   
016600 77 WS-REGISTROS-IGNORADOS   PIC 9(07) COMP VALUE ZERO.                   
016700 77 WS-HORARIOS-PUBLICADOS   PIC 9(07) COMP VALUE ZERO.                   
016800 77 WS-REGISTROS-SUPRIMIDOS  PIC 9(07) COMP VALUE ZERO.                   
016900 77 WS-QTD-ESTADO-ESTIMADO   PIC 9(07) COMP VALUE ZERO.                   
017000 77 WS-QTD-ESTADO-CHEGANDO   PIC 9(07) COMP VALUE ZERO.                   
017100 77 WS-QTD-ESTADO-CHEGADO    PIC 9(07) COMP VALUE ZERO.                   
017200 77 WS-QTD-ESTADO-PASSADO    PIC 9(07) COMP VALUE ZERO.                   
017300*                                                                         
017400*  CONTROLE DE PAGINACAO DO RELATORIO                                     
017500*                                                                         
017600 77 WS-LINHAS-IMPRESSAS      PIC 9(02) COMP VALUE 60.                     
017700 77 WS-PAGINA-ATUAL          PIC 9(04) COMP VALUE ZERO.                   
017800*                                                                         
017900*  SWITCHES DE PROCESSAMENTO                                              
018000*                                                                         
018100 77 WS-SW-PARADA-ACHADA      PIC X(01) VALUE 'N'.                         
018200    88 CND-PARADA-ACHADA               VALUE 'S'.                         
018300 77 WS-SW-PUBLICAR           PIC X(01) VALUE 'N'.                         
018400    88 CND-PUBLICAR-REGISTRO           VALUE 'S'.                         
018500 77 WS-SW-HIST-ACHADO        PIC X(01) VALUE 'N'.                         
018600    88 CND-HIST-ACHADO                 VALUE 'S'.                         
018700*                                                                         
018800*  FILE STATUS E MENSAGENS DE ERRO (PADRAO CPD)                           
018900*                                                                         
019000 77 FS-SENIAIS               PIC X(02) VALUE SPACES.                      
019100    88 CND-FS-SENIAIS-OK               VALUE '00'.                        
019200    88 CND-FS-SENIAIS-EOF              VALUE '10'.                        
019300 77 FS-HORARIO                PIC X(02) VALUE SPACES.                     
019400    88 CND-FS-HORARIO-OK               VALUE '00'.                        
019500 77 FS-RELATO                PIC X(02) VALUE SPACES.                      
019600    88 CND-FS-RELATO-OK                VALUE '00'.                        
019700 77 FS-COD-STATUS            PIC X(02) VALUE SPACES.                      
019800 77 FS-ARQUIVO               PIC X(08) VALUE SPACES.                      
019900 77 FS-OPERACAO              PIC X(13) VALUE SPACES.                      
020000 77 FS-ABERTURA              PIC X(13) VALUE 'NA ABERTURA'.               
020100 77 FS-LEITURA               PIC X(13) VALUE 'NA LEITURA'.                
020200 77 FS-GRAVACAO              PIC X(13) VALUE 'NA GRAVACAO'.               
020300 77 FS-FECHAMENTO            PIC X(13) VALUE 'NO FECHAMENTO'.             
020400*                                                                         
020500*  DATA E HORA DO SISTEMA PARA O CABECALHO DO RELATORIO.                  
020600*  VER HISTORICO 11/03/98 - AJUSTE ANO 2000.                              
020700*                                                                         
020800 01 WS-DATA-SYS-6            PIC 9(06) VALUE ZERO.                LHT9803 
020900 01 WS-DATA-SYS-6-R REDEFINES WS-DATA-SYS-6.                      LHT9803 
021000    05 WS-DATA-SYS-AA        PIC 9(02).                                   
021100    05 WS-DATA-SYS-MM        PIC 9(02).                                   
021200    05 WS-DATA-SYS-DD        PIC 9(02).                                   
021300 77 WS-DATA-SYS-AAAA         PIC 9(04) VALUE ZERO.                        
021400 77 WS-HORARIO-SYS           PIC 9(08) VALUE ZERO.                        
021500*                                                                         
021600*  TABELA FIXA DAS 6 PARADAS DA FROTA (VER OS 0098/88 - CADASTRO          
021700*  DE PARADAS FORNECIDO PELA GERENCIA DE OPERACOES).  CARREGADA           
021800*  POR REDEFINICAO, NOS MOLDES DAS DEMAIS TABELAS FIXAS DO CPD.           
021900*                                                                         
022000 01 WS-PARADAS-INIT.                                                      
022100     05 FILLER PIC X(04) VALUE 'P001'.                                    
022200     05 FILLER PIC X(20) VALUE 'TERMINAL NORTE'.                          
022300     05 FILLER PIC X(30) VALUE 'AV. PRINCIPAL 123'.                       
022400     05 FILLER PIC X(10) VALUE '-012046400'.                              
022500     05 FILLER PIC X(10) VALUE '-077042800'.                              
022600     05 FILLER PIC X(04) VALUE 'P002'.                                    
022700     05 FILLER PIC X(20) VALUE 'PLAZA MAYOR'.                             
022800     05 FILLER PIC X(30) VALUE 'JR. UNION 456'.                           
022900     05 FILLER PIC X(10) VALUE '-012056500'.                              
023000     05 FILLER PIC X(10) VALUE '-077035200'.                              
023100     05 FILLER PIC X(04) VALUE 'P003'.                                    
023200     05 FILLER PIC X(20) VALUE 'PARQUE CENTRAL'.                          
023300     05 FILLER PIC X(30) VALUE 'AV. AREQUIPA 789'.                        
023400     05 FILLER PIC X(10) VALUE '-012068900'.                              
023500     05 FILLER PIC X(10) VALUE '-077038900'.                              
023600     05 FILLER PIC X(04) VALUE 'P004'.                                    
023700     05 FILLER PIC X(20) VALUE 'CENTRO COMERCIAL'.                        
023800     05 FILLER PIC X(30) VALUE 'AV. JAVIER PRADO 321'.                    
023900     05 FILLER PIC X(10) VALUE '-012083400'.                              
024000     05 FILLER PIC X(10) VALUE '-077032100'.                              
024100     05 FILLER PIC X(04) VALUE 'P005'.                                    
024200     05 FILLER PIC X(20) VALUE 'UNIVERSIDAD'.                             
024300     05 FILLER PIC X(30) VALUE 'AV. UNIVERSITARIA 654'.                   
024400     05 FILLER PIC X(10) VALUE '-012072100'.                              
024500     05 FILLER PIC X(10) VALUE '-077078400'.                              
024600     05 FILLER PIC X(04) VALUE 'P006'.                                    
024700     05 FILLER PIC X(20) VALUE 'HOSPITAL REGIONAL'.                       
024800     05 FILLER PIC X(30) VALUE 'AV. SALUD 987'.                           
024900     05 FILLER PIC X(10) VALUE '-012061200'.                              
025000     05 FILLER PIC X(10) VALUE '-077045600'.                              
025100 01 WS-TABELA-PARADAS REDEFINES WS-PARADAS-INIT.                          
025200    05 TAB-PARADA OCCURS 6 TIMES INDEXED BY IDX-PARADA.                   
025300       10 TAB-PARADA-ID         PIC X(04).                                
025400       10 TAB-PARADA-ID-R REDEFINES TAB-PARADA-ID.                        
025500          15 TAB-PARADA-PREFIXO PIC X(01).                                
025600          15 TAB-PARADA-NUMERO  PIC 9(03).                                
025700       10 TAB-PARADA-NOME       PIC X(20).                                
025800       10 TAB-PARADA-ENDERECO   PIC X(30).                                
025900       10 TAB-PARADA-LATITUDE   PIC S9(03)V9(06)                          
026000                                SIGN IS LEADING SEPARATE.                 
026100       10 TAB-PARADA-LONGITUDE  PIC S9(03)V9(06)                          
026200                                SIGN IS LEADING SEPARATE.                 
026300*                                                                         
026400*  PARAMETROS DA REGRA DE NEGOCIO (OS 0802/02 - RAIO PASSOU A             
026500*  SER PARAMETRIZAVEL; PERMANECE COM O VALOR PADRAO DE 0,5 KM).           
026600*                                                                         
026700 77 WS-RAIO-TOLERANCIA-KM     PIC 9(03)V9(06) VALUE 000.500000.   DCS0802 
026800 77 WS-LIMIAR-CHEGADO-KM      PIC 9(03)V9(06) VALUE 000.050000.           
026900 77 WS-LIMIAR-CHEGANDO-KM     PIC 9(03)V9(06) VALUE 000.200000.           
027000 77 WS-LIMIAR-VELOC-CHEGANDO  PIC 9(03)V9(02) VALUE 010.00.               
027100 77 WS-MINUTOS-POR-SEQUENCIA  PIC 9(02)       VALUE 05.                   
027200 77 WS-RAIO-TERRA-KM          PIC 9(04)V9(03) VALUE 6371.000.             
027300 77 WS-PI-CONST               PIC 9(01)V9(08) VALUE 3.14159265.           
027400*                                                                         
027500*  AREAS DE TRABALHO DO SINAL CORRENTE E DA PARADA MAIS PROXIMA           
027600*                                                                         
027700 77 WS-DISTANCIA-MINIMA-KM    PIC 9(03)V9(06) VALUE ZERO.                 
027800 77 WS-DISTANCIA-ATUAL-KM     PIC 9(03)V9(06) VALUE ZERO.                 
027900 77 WS-IDX-PARADA-ACHADA      PIC 9(02) COMP  VALUE ZERO.                 
028000 77 WS-ESTADO-ATUAL           PIC X(10)       VALUE SPACES.               
028100 77 WS-HORARIO-ESTIMADO       PIC X(08)       VALUE SPACES.               
028200 77 WS-HORARIO-REAL           PIC X(08)       VALUE SPACES.               
028300 77 WS-RETRASO-MINUTOS        PIC S9(04)                                  
028400                              SIGN IS LEADING SEPARATE.                   
028500*                                                                         
028600*  QUEBRA DO TIMESTAMP DO REGISTRO CORRENTE (AAAA-MM-DDTHH:MM:SS)         
028700*                                                                         
028800 01 WS-TS-ENTRADA             PIC X(19)       VALUE SPACES.               
028900 01 WS-TS-ENTRADA-R REDEFINES WS-TS-ENTRADA.                              
029000    05 WS-TS-ANO              PIC 9(04).                                  
029100    05 FILLER                 PIC X(01).                                  
029200    05 WS-TS-MES              PIC 9(02).                                  
029300    05 FILLER                 PIC X(01).                                  
029400    05 WS-TS-DIA              PIC 9(02).                                  
029500    05 FILLER                 PIC X(01).                                  
029600    05 WS-TS-HORA             PIC 9(02).                                  
029700    05 FILLER                 PIC X(01).                                  
029800    05 WS-TS-MINUTO           PIC 9(02).                                  
029900    05 FILLER                 PIC X(01).                                  
030000    05 WS-TS-SEGUNDO          PIC 9(02).                                  
030100 77 WS-TS-MINUTOS-TOTAL       PIC 9(08) COMP  VALUE ZERO.                 
030200*                                                                         
030300*  TABELA DE HISTORICO PARA SUPRESSAO DE REGISTROS DUPLICADOS             
030400*  (VER HISTORICO 17/08/89 - AMPLIADA DE 400 PARA 1200 ENTRADAS)          
030500*                                                                         
030600 77 WS-DIV-QUOCIENTE          PIC 9(02) COMP  VALUE ZERO.                 
030700 77 WS-DIV-RESTO              PIC 9(02) COMP  VALUE ZERO.                 
030800 77 WS-QTD-HISTORICO          PIC 9(05) COMP  VALUE ZERO.                 
030900 77 WS-LIMITE-HISTORICO       PIC 9(05) COMP  VALUE 1200.                 
031000 77 WS-IDX-HIST-ACHADO        PIC 9(05) COMP  VALUE ZERO.                 
031100 77 WS-MINUTOS-DECORRIDOS     PIC S9(08) COMP VALUE ZERO.                 
031200 01 WS-HISTORICO-ESTADOS.                                                 
031300    05 WS-HIST-ENTRADA OCCURS 1200 TIMES INDEXED BY IDX-HIST.             
031400       10 HIST-VEICULO-ID     PIC X(10).                                  
031500       10 HIST-PARADA-ID      PIC X(04).                                  
031600       10 HIST-ESTADO         PIC X(10).                                  
031700       10 HIST-TIMESTAMP      PIC X(19).                                  
031800       10 HIST-MINUTOS-TOTAL  PIC 9(08) COMP.                             
031900*                                                                         
032000*  AREAS GENERICAS DAS ROTINAS DE CALCULO MATEMATICO (SECOES 011          
032100*  A 016) - FUNCIONAM COMO SUB-ROTINAS INTERNAS, RECEBENDO O              
032200*  VALOR DE ENTRADA EM WS-MATH-X E DEVOLVENDO O RESULTADO EM              
032300*  WS-MATH-RESULTADO.  NAO HA CALL DE SUBPROGRAMA - TUDO DENTRO           
032400*  DESTE MESMO PROGRAMA, COMO NOS DEMAIS JOBS DO CPD.                     
032500*                                                                         
032600 77 WS-MATH-X                 PIC S9(03)V9(08)                            
032700                              SIGN IS LEADING SEPARATE.                   
032800 77 WS-MATH-RESULTADO         PIC S9(03)V9(08)                            
032900                              SIGN IS LEADING SEPARATE.                   
033000 77 WS-RAIZ-VALOR             PIC 9(05)V9(08) VALUE ZERO.                 
033100 77 WS-RAIZ-PALPITE           PIC 9(05)V9(08) VALUE ZERO.                 
033200 77 WS-RAIZ-RESULTADO         PIC 9(05)V9(08) VALUE ZERO.                 
033300 77 WS-RAIZ-CONT              PIC 9(02) COMP  VALUE ZERO.                 
033400 77 WS-ATAN-X                 PIC 9(03)V9(08) VALUE ZERO.                 
033500 77 WS-ATAN-RESULTADO         PIC 9(03)V9(08) VALUE ZERO.                 
033600 77 WS-ATAN2-Y                PIC 9(03)V9(08) VALUE ZERO.                 
033700 77 WS-ATAN2-X                PIC 9(03)V9(08) VALUE ZERO.                 
033800 77 WS-ATAN2-RESULTADO        PIC 9(03)V9(08) VALUE ZERO.                 
033900*                                                                         
034000*  AREAS DA FORMULA DE HAVERSINE (SECAO 011)                              
034100*                                                                         
034200 77 WS-LAT1-RAD               PIC S9(03)V9(08)                            
034300                              SIGN IS LEADING SEPARATE.                   
034400 77 WS-LAT2-RAD               PIC S9(03)V9(08)                            
034500                              SIGN IS LEADING SEPARATE.                   
034600 77 WS-LON1-RAD               PIC S9(03)V9(08)                            
034700                              SIGN IS LEADING SEPARATE.                   
034800 77 WS-LON2-RAD               PIC S9(03)V9(08)                            
034900                              SIGN IS LEADING SEPARATE.                   
035000 77 WS-DELTA-LAT-RAD          PIC S9(03)V9(08)                            
035100                              SIGN IS LEADING SEPARATE.                   
035200 77 WS-DELTA-LON-RAD          PIC S9(03)V9(08)                            
035300                              SIGN IS LEADING SEPARATE.                   
035400 77 WS-SENO-DELTA-LAT-2       PIC S9(03)V9(08)                            
035500                              SIGN IS LEADING SEPARATE.                   
035600 77 WS-SENO-DELTA-LON-2       PIC S9(03)V9(08)                            
035700                              SIGN IS LEADING SEPARATE.                   
035800 77 WS-COSSENO-LAT1           PIC S9(03)V9(08)                            
035900                              SIGN IS LEADING SEPARATE.                   
036000 77 WS-COSSENO-LAT2           PIC S9(03)V9(08)                            
036100                              SIGN IS LEADING SEPARATE.                   
036200 77 WS-VALOR-A                PIC 9(03)V9(08) VALUE ZERO.                 
036300 77 WS-VALOR-1-MENOS-A        PIC 9(03)V9(08) VALUE ZERO.                 
036400 77 WS-RAIZ-A                 PIC 9(03)V9(08) VALUE ZERO.                 
036500 77 WS-RAIZ-1-MENOS-A         PIC 9(03)V9(08) VALUE ZERO.                 
036600 77 WS-VALOR-C-RAD            PIC 9(03)V9(08) VALUE ZERO.                 
036700*                                                                         
036800*  LINHAS DO RELATORIO (IMPRESSORA 132 COLUNAS)                           
036900*                                                                         
037000 01  CAB001.                                                              
037100     05 FILLER                PIC X(45) VALUE                             
037200        'CPD - FUTURE SCHOOL CURSOS DE COMPUTACAO'.                       
037300     05 FILLER                PIC X(06) VALUE 'PAG.: '.                   
037400     05 CAB001-PAG            PIC ZZZ9.                                   
037500     05 FILLER                PIC X(77) VALUE SPACES.                     
037600 01  CAB002.                                                              
037700     05 FILLER                PIC X(42) VALUE                             
037800        'PROGRAMA = PU8EXE20'.                                            
037900     05 FILLER                PIC X(08) VALUE 'DATA :  '.                 
038000     05 CAB002-DIA            PIC 9(02)/.                                 
038100     05 CAB002-MES            PIC 9(02)/.                                 
038200     05 CAB002-ANO            PIC 9(04).                                  
038300     05 FILLER                PIC X(72) VALUE SPACES.                     
038400 01  CAB003.                                                              
038500     05 FILLER                PIC X(08) VALUE SPACES.                     
038600     05 FILLER                PIC X(54) VALUE                             
038700        'HORARIO DE CHEGADA DOS VEICULOS NAS PARADAS DA FROTA'.           
038800     05 FILLER                PIC X(70) VALUE SPACES.                     
038900 01  CAB004.                                                              
039000     05 FILLER                PIC X(11) VALUE 'VEICULO'.                  
039100     05 FILLER                PIC X(11) VALUE 'PLACA'.                    
039200     05 FILLER                PIC X(22) VALUE 'PARADA'.                   
039300     05 FILLER                PIC X(11) VALUE 'ESTADO'.                   
039400     05 FILLER                PIC X(13) VALUE 'HOR.ESTIMADO'.             
039500     05 FILLER                PIC X(11) VALUE 'HOR.REAL'.                 
039600     05 FILLER                PIC X(10) VALUE 'ATRASO'.                   
039700     05 FILLER                PIC X(43) VALUE SPACES.                     
039800 01  DET001.                                                              
039900     05 FILLER                PIC X     VALUE SPACES.                     
040000     05 DET001-VEICULO-ID     PIC X(10).                                  
040100     05 FILLER                PIC X     VALUE SPACES.                     
040200     05 DET001-PLACA          PIC X(10).                                  
040300     05 FILLER                PIC X     VALUE SPACES.                     
040400     05 DET001-PARADA-NOME    PIC X(20).                                  
040500     05 FILLER                PIC X     VALUE SPACES.                     
040600     05 DET001-ESTADO         PIC X(10).                                  
040700     05 FILLER                PIC X     VALUE SPACES.                     
040800     05 DET001-HOR-ESTIMADO   PIC X(08).                                  
040900     05 FILLER                PIC X     VALUE SPACES.                     
041000     05 DET001-HOR-REAL       PIC X(08).                                  
041100     05 FILLER                PIC X     VALUE SPACES.                     
041200     05 DET001-RETRASO        PIC ----9.                                  
041300     05 FILLER                PIC X(54) VALUE SPACES.                     
041400 01  DET002.                                                              
041500     05 FILLER                PIC X(02) VALUE SPACES.                     
041600     05 DET002-TEXTO          PIC X(10) VALUE SPACES.                     
041700     05 DET002-VEICULO-ID     PIC X(10).                                  
041800     05 FILLER                PIC X     VALUE SPACES.                     
041900     05 DET002-ENDERECO       PIC X(30).                                  
042000     05 FILLER                PIC X(79) VALUE SPACES.                     
042100 01  TOT001.                                                              
042200     05 FILLER                PIC X(38) VALUE                             
042300        'TOTAL DE REGISTROS LIDOS.............'.                          
042400     05 TOT001-VALOR          PIC ZZZ.ZZ9.                                
042500     05 FILLER                PIC X(87) VALUE SPACES.                     
042600 01  TOT002.                                                              
042700     05 FILLER                PIC X(38) VALUE                             
042800        'REGISTROS SEM PARADA PROXIMA.........'.                          
042900     05 TOT002-VALOR          PIC ZZZ.ZZ9.                                
043000     05 FILLER                PIC X(87) VALUE SPACES.                     
043100 01  TOT003.                                                              
043200     05 FILLER                PIC X(38) VALUE                             
043300        'HORARIOS PUBLICADOS..................'.                          
043400     05 TOT003-VALOR          PIC ZZZ.ZZ9.                                
043500     05 FILLER                PIC X(87) VALUE SPACES.                     
043600 01  TOT004.                                                              
043700     05 FILLER                PIC X(38) VALUE                             
043800        'REGISTROS SUPRIMIDOS (DUPLICADOS)....'.                          
043900     05 TOT004-VALOR          PIC ZZZ.ZZ9.                                
044000     05 FILLER                PIC X(87) VALUE SPACES.                     
044100 01  TOT005.                                                              
044200     05 FILLER                PIC X(38) VALUE                             
044300        '  ESTADO = ESTIMADO..................'.                          
044400     05 TOT005-VALOR          PIC ZZZ.ZZ9.                                
044500     05 FILLER                PIC X(87) VALUE SPACES.                     
044600 01  TOT006.                                                              
044700     05 FILLER                PIC X(38) VALUE                             
044800        '  ESTADO = LLEGANDO..................'.                          
044900     05 TOT006-VALOR          PIC ZZZ.ZZ9.                                
045000     05 FILLER                PIC X(87) VALUE SPACES.                     
045100 01  TOT007.                                                              
045200     05 FILLER                PIC X(38) VALUE                             
045300        '  ESTADO = LLEGADO...................'.                          
045400     05 TOT007-VALOR          PIC ZZZ.ZZ9.                                
045500     05 FILLER                PIC X(87) VALUE SPACES.                     
045600 01  TOT008.                                                              
045700     05 FILLER                PIC X(38) VALUE                             
045800        '  ESTADO = PASADO....................'.                          
045900     05 TOT008-VALOR          PIC ZZZ.ZZ9.                                
046000     05 FILLER                PIC X(87) VALUE SPACES.                     
046100*                                                                         
046200 PROCEDURE      DIVISION.                                                 
046300*================================================================*        
046400 000-00-INICIO              SECTION.                                      
046500*================================================================*        
046600     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
046700     PERFORM 002-00-OBTER-DATA-HORA.                                      
046800     PERFORM 003-00-CARREGAR-TABELA-PARADAS.                              
046900     PERFORM 004-00-VER-ARQ-VAZIO.                                        
047000     PERFORM 005-00-TRATAR                                                
047100         UNTIL CND-FS-SENIAIS-EOF.                                        
047200     PERFORM 050-00-IMPRIMIR-TOTAIS.                                      
047300     PERFORM 060-00-FECHAR-ARQUIVOS.                                      
047400     STOP RUN.                                                            
047500                                                                          
047600*================================================================*        
047700 001-00-ABRIR-ARQUIVOS      SECTION.                                      
047800*================================================================*        
047900     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
048000     OPEN INPUT  SENIAIS                                                  
048100          OUTPUT HORARIO                                                  
048200          OUTPUT RELATO.                                                  
048300     PERFORM 001-01-TESTAR-FS.                                            
048400                                                                          
048500 001-00-FIM.                EXIT.                                         
048600                                                                          
048700*================================================================*        
048800 001-01-TESTAR-FS           SECTION.                                      
048900*================================================================*        
049000     PERFORM 001-02-FS-SENIAIS.                                           
049100     PERFORM 001-03-FS-HORARIO.                                           
049200     PERFORM 001-04-FS-RELATO.                                            
049300                                                                          
049400 001-01-FIM.                EXIT.                                         
049500                                                                          
049600*================================================================*        
049700 001-02-FS-SENIAIS          SECTION.                                      
049800*================================================================*        
049900     MOVE 'SENIAIS'          TO FS-ARQUIVO.                               
050000     MOVE FS-SENIAIS         TO FS-COD-STATUS.                            
050100                                                                          
050200     IF FS-SENIAIS NOT EQUAL '00' AND '10'                                
050300         PERFORM 900-00-ERRO.                                             
050400                                                                          
050500 001-02-FIM.                EXIT.                                         
050600                                                                          
050700*================================================================*        
050800 001-03-FS-HORARIO          SECTION.                                      
050900*================================================================*        
051000     MOVE 'HORARIO'          TO FS-ARQUIVO.                               
051100     MOVE FS-HORARIO         TO FS-COD-STATUS.                            
051200                                                                          
051300     IF FS-HORARIO NOT EQUAL '00'                                         
051400         PERFORM 900-00-ERRO.                                             
051500                                                                          
051600 001-03-FIM.                EXIT.                                         
051700                                                                          
051800*================================================================*        
051900 001-04-FS-RELATO           SECTION.                                      
052000*================================================================*        
052100     MOVE 'RELATO'           TO FS-ARQUIVO.                               
052200     MOVE FS-RELATO          TO FS-COD-STATUS.                            
052300                                                                          
052400     IF FS-RELATO NOT EQUAL '00'                                          
052500         PERFORM 900-00-ERRO.                                             
052600                                                                          
052700 001-04-FIM.                EXIT.                                         
052800                                                                          
052900*================================================================*        
053000 002-00-OBTER-DATA-HORA     SECTION.                                      
053100*================================================================*        
053200*    ATE 10/03/98 A DATA DO CABECALHO SAIA COM ANO DE 2 DIGITOS.          
053300*    A PARTIR DA OS 0644/98 A JANELA DE VIRADA ABAIXO RESOLVE O           
053400*    SECULO (ANOS 00-49 = 20XX, ANOS 50-99 = 19XX).                       
053500     ACCEPT WS-DATA-SYS-6   FROM DATE.                            LHT9803 
053600     ACCEPT WS-HORARIO-SYS  FROM TIME.                                    
053700     PERFORM 002-01-AJUSTAR-ANO-Y2K.                                      
053800     MOVE WS-DATA-SYS-DD     TO CAB002-DIA.                               
053900     MOVE WS-DATA-SYS-MM     TO CAB002-MES.                               
054000     MOVE WS-DATA-SYS-AAAA   TO CAB002-ANO.                               
054100                                                                          
054200 002-00-FIM.                EXIT.                                         
054300                                                                          
054400*================================================================*        
054500 002-01-AJUSTAR-ANO-Y2K     SECTION.                                      
054600*================================================================*        
054700     IF WS-DATA-SYS-AA LESS THAN 50                                       
054800         COMPUTE WS-DATA-SYS-AAAA = 2000 + WS-DATA-SYS-AA                 
054900     ELSE                                                                 
055000         COMPUTE WS-DATA-SYS-AAAA = 1900 + WS-DATA-SYS-AA.                
055100                                                                          
055200 002-01-FIM.                EXIT.                                         
055300                                                                          
055400*================================================================*        
055500 003-00-CARREGAR-TABELA-PARADAS SECTION.                                  
055600*================================================================*        
055700*    A TABELA JA VEM PRONTA POR REDEFINICAO (WS-PARADAS-INIT);            
055800*    AQUI SO CONFERIMOS O FORMATO DO CODIGO DE CADA PARADA E              
055900*    DEIXAMOS A SEQUENCIA DISPONIVEL EM TAB-PARADA-NUMERO.                
056000     PERFORM 003-01-VALIDAR-PARADA                                        
056100         VARYING IDX-PARADA FROM 1 BY 1                                   
056200         UNTIL IDX-PARADA > 6.                                            
056300                                                                          
056400 003-00-FIM.                EXIT.                                         
056500                                                                          
056600*================================================================*        
056700 003-01-VALIDAR-PARADA      SECTION.                                      
056800*================================================================*        
056900     IF TAB-PARADA-ID(IDX-PARADA)(2:3) IS NOT CLASSE-DIGITO               
057000         DISPLAY '* TABELA DE PARADAS COM CODIGO INVALIDO: '              
057100                 TAB-PARADA-ID(IDX-PARADA)                                
057200         PERFORM 060-00-FECHAR-ARQUIVOS                                   
057300         STOP RUN.                                                        
057400                                                                          
057500 003-01-FIM.                EXIT.                                         
057600                                                                          
057700*================================================================*        
057800 004-00-VER-ARQ-VAZIO       SECTION.                                      
057900*================================================================*        
058000     PERFORM 004-01-LER-SENIAIS.                                          
058100                                                                          
058200     IF CND-FS-SENIAIS-EOF                                                
058300         DISPLAY '* ARQUIVO DE SINAIS VAZIO *'                            
058400         DISPLAY '* PROGRAMA ENCERRADO      *'                            
058500         PERFORM 060-00-FECHAR-ARQUIVOS                                   
058600         STOP RUN.                                                        
058700                                                                          
058800 004-00-FIM.                EXIT.                                         
058900                                                                          
059000*================================================================*        
059100 004-01-LER-SENIAIS         SECTION.                                      
059200*================================================================*        
059300     MOVE FS-LEITURA         TO FS-OPERACAO.                              
059400     READ SENIAIS.                                                        
059500                                                                          
059600     IF NOT CND-FS-SENIAIS-EOF                                            
059700         PERFORM 001-02-FS-SENIAIS.                                       
059800                                                                          
059900 004-01-FIM.                EXIT.                                         
060000                                                                          
060100*================================================================*        
060200 005-00-TRATAR               SECTION.                                     
060300*================================================================*        
060400     ADD 1                   TO WS-REGISTROS-LIDOS.                       
060500     MOVE LOC-TIMESTAMP      TO WS-TS-ENTRADA.                            
060600                                                                          
060700     PERFORM 010-00-LOCALIZAR-PARADA-PROXIMA.                             
060800                                                                          
060900     IF CND-PARADA-ACHADA                                                 
061000         PERFORM 020-00-MONTAR-HORARIO                                    
061100         PERFORM 030-00-DECIDIR-PUBLICACAO                                
061200     ELSE                                                                 
061300         ADD 1                TO WS-REGISTROS-IGNORADOS                   
061400         IF WS-UPSI0-LIGADO                                               
061500             PERFORM 043-00-IMPRIMIR-AUDITORIA-IGNORADO.                  
061600                                                                          
061700     PERFORM 004-01-LER-SENIAIS.                                          
061800                                                                          
061900 005-00-FIM.                EXIT.                                         
062000                                                                          
062100*================================================================*        
062200 010-00-LOCALIZAR-PARADA-PROXIMA SECTION.                                 
062300*================================================================*        
062400     MOVE 'N'                 TO WS-SW-PARADA-ACHADA.                     
062500     MOVE 999.999999          TO WS-DISTANCIA-MINIMA-KM.                  
062600     MOVE ZERO                TO WS-IDX-PARADA-ACHADA.                    
062700                                                                          
062800     PERFORM 011-00-CALCULAR-HAVERSINE                                    
062900         VARYING IDX-PARADA FROM 1 BY 1                                   
063000         UNTIL IDX-PARADA > 6.                                            
063100                                                                          
063200 010-00-FIM.                EXIT.                                         
063300                                                                          
063400*================================================================*        
063500 011-00-CALCULAR-HAVERSINE  SECTION.                                      
063600*================================================================*        
063700*    DISTANCIA ENTRE O VEICULO (LOC-LATITUDE/LOC-LONGITUDE) E A           
063800*    PARADA TAB-PARADA(IDX-PARADA), PELA FORMULA DE HAVERSINE.            
063900*    RAIO DA TERRA = 6371 KM (WS-RAIO-TERRA-KM).                          
064000     MOVE LOC-LATITUDE            TO WS-MATH-X.                           
064100     PERFORM 012-00-GRAUS-PARA-RADIANOS.                                  
064200     MOVE WS-MATH-RESULTADO       TO WS-LAT1-RAD.                         
064300                                                                          
064400     MOVE TAB-PARADA-LATITUDE(IDX-PARADA) TO WS-MATH-X.                   
064500     PERFORM 012-00-GRAUS-PARA-RADIANOS.                                  
064600     MOVE WS-MATH-RESULTADO       TO WS-LAT2-RAD.                         
064700                                                                          
064800     MOVE LOC-LONGITUDE           TO WS-MATH-X.                           
064900     PERFORM 012-00-GRAUS-PARA-RADIANOS.                                  
065000     MOVE WS-MATH-RESULTADO       TO WS-LON1-RAD.                         
065100                                                                          
065200     MOVE TAB-PARADA-LONGITUDE(IDX-PARADA) TO WS-MATH-X.                  
065300     PERFORM 012-00-GRAUS-PARA-RADIANOS.                                  
065400     MOVE WS-MATH-RESULTADO       TO WS-LON2-RAD.                         
065500                                                                          
065600     COMPUTE WS-DELTA-LAT-RAD = WS-LAT2-RAD - WS-LAT1-RAD.                
065700     COMPUTE WS-DELTA-LON-RAD = WS-LON2-RAD - WS-LON1-RAD.                
065800                                                                          
065900     COMPUTE WS-MATH-X = WS-DELTA-LAT-RAD / 2.                            
066000     PERFORM 013-00-CALCULAR-SENO.                                        
066100     MOVE WS-MATH-RESULTADO       TO WS-SENO-DELTA-LAT-2.                 
066200                                                                          
066300     COMPUTE WS-MATH-X = WS-DELTA-LON-RAD / 2.                            
066400     PERFORM 013-00-CALCULAR-SENO.                                        
066500     MOVE WS-MATH-RESULTADO       TO WS-SENO-DELTA-LON-2.                 
066600                                                                          
066700     MOVE WS-LAT1-RAD             TO WS-MATH-X.                           
066800     PERFORM 014-00-CALCULAR-COSSENO.                                     
066900     MOVE WS-MATH-RESULTADO       TO WS-COSSENO-LAT1.                     
067000                                                                          
067100     MOVE WS-LAT2-RAD             TO WS-MATH-X.                           
067200     PERFORM 014-00-CALCULAR-COSSENO.                                     
067300     MOVE WS-MATH-RESULTADO       TO WS-COSSENO-LAT2.                     
067400                                                                          
067500     COMPUTE WS-VALOR-A =                                                 
067600         (WS-SENO-DELTA-LAT-2 * WS-SENO-DELTA-LAT-2)                      
067700         + (WS-COSSENO-LAT1 * WS-COSSENO-LAT2                             
067800            * WS-SENO-DELTA-LON-2 * WS-SENO-DELTA-LON-2).                 
067900                                                                          
068000     COMPUTE WS-VALOR-1-MENOS-A = 1 - WS-VALOR-A.                         
068100                                                                          
068200     MOVE WS-VALOR-A              TO WS-RAIZ-VALOR.                       
068300     PERFORM 015-00-CALCULAR-RAIZ.                                        
068400     MOVE WS-RAIZ-RESULTADO       TO WS-RAIZ-A.                           
068500                                                                          
068600     MOVE WS-VALOR-1-MENOS-A      TO WS-RAIZ-VALOR.                       
068700     PERFORM 015-00-CALCULAR-RAIZ.                                        
068800     MOVE WS-RAIZ-RESULTADO       TO WS-RAIZ-1-MENOS-A.                   
068900                                                                          
069000     MOVE WS-RAIZ-A               TO WS-ATAN2-Y.                          
069100     MOVE WS-RAIZ-1-MENOS-A       TO WS-ATAN2-X.                          
069200     PERFORM 016-00-CALCULAR-ARCO-TANGENTE-2.                             
069300                                                                          
069400     COMPUTE WS-VALOR-C-RAD = 2 * WS-ATAN2-RESULTADO.                     
069500                                                                          
069600     COMPUTE WS-DISTANCIA-ATUAL-KM ROUNDED =                              
069700         WS-RAIO-TERRA-KM * WS-VALOR-C-RAD.                               
069800                                                                          
069900     IF WS-DISTANCIA-ATUAL-KM NOT GREATER THAN                            
070000                                  WS-RAIO-TOLERANCIA-KM                   
070100         IF WS-DISTANCIA-ATUAL-KM LESS THAN WS-DISTANCIA-MINIMA-KM        
070200             MOVE WS-DISTANCIA-ATUAL-KM TO WS-DISTANCIA-MINIMA-KM         
070300             SET WS-IDX-PARADA-ACHADA   TO IDX-PARADA                     
070400             MOVE 'S'                   TO WS-SW-PARADA-ACHADA.           
070500                                                                          
070600 011-00-FIM.                EXIT.                                         
070700                                                                          
070800*================================================================*        
070900 012-00-GRAUS-PARA-RADIANOS SECTION.                                      
071000*================================================================*        
071100*    ENTRADA : WS-MATH-X EM GRAUS.  SAIDA : WS-MATH-RESULTADO             
071200*    EM RADIANOS (GRAUS * PI / 180).                                      
071300     COMPUTE WS-MATH-RESULTADO ROUNDED =                                  
071400         WS-MATH-X * WS-PI-CONST / 180.                                   
071500                                                                          
071600 012-00-FIM.                EXIT.                                         
071700                                                                          
071800*================================================================*        
071900 013-00-CALCULAR-SENO       SECTION.                                      
072000*================================================================*        
072100*    SENO POR SERIE DE TAYLOR (5 TERMOS) - PRECISAO SUFICIENTE            
072200*    PARA OS ANGULOS PEQUENOS TRATADOS NESTE PROGRAMA.                    
072300*    ENTRADA/SAIDA EM WS-MATH-X / WS-MATH-RESULTADO (RADIANOS).           
072400     COMPUTE WS-MATH-RESULTADO ROUNDED =                                  
072500         WS-MATH-X                                                        
072600         - (WS-MATH-X ** 3 / 6)                                           
072700         + (WS-MATH-X ** 5 / 120)                                         
072800         - (WS-MATH-X ** 7 / 5040)                                        
072900         + (WS-MATH-X ** 9 / 362880).                                     
073000                                                                          
073100 013-00-FIM.                EXIT.                                         
073200                                                                          
073300*================================================================*        
073400 014-00-CALCULAR-COSSENO    SECTION.                                      
073500*================================================================*        
073600*    COSSENO POR SERIE DE TAYLOR (5 TERMOS), MESMAS AREAS DE              
073700*    ENTRADA/SAIDA DA ROTINA DE SENO (SECAO 013).                         
073800     COMPUTE WS-MATH-RESULTADO ROUNDED =                                  
073900         1                                                                
074000         - (WS-MATH-X ** 2 / 2)                                           
074100         + (WS-MATH-X ** 4 / 24)                                          
074200         - (WS-MATH-X ** 6 / 720)                                         
074300         + (WS-MATH-X ** 8 / 40320).                                      
074400                                                                          
074500 014-00-FIM.                EXIT.                                         
074600                                                                          
074700*================================================================*        
074800 015-00-CALCULAR-RAIZ       SECTION.                                      
074900*================================================================*        
075000*    RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS DE NEWTON-RAPHSON.         
075100*    ENTRADA : WS-RAIZ-VALOR.  SAIDA : WS-RAIZ-RESULTADO.                 
075200     IF WS-RAIZ-VALOR EQUAL ZERO                                          
075300         MOVE ZERO                TO WS-RAIZ-RESULTADO                    
075400     ELSE                                                                 
075500         COMPUTE WS-RAIZ-PALPITE = WS-RAIZ-VALOR / 2                      
075600         PERFORM 015-01-ITERAR-NEWTON                                     
075700             VARYING WS-RAIZ-CONT FROM 1 BY 1                             
075800             UNTIL WS-RAIZ-CONT > 10                                      
075900         MOVE WS-RAIZ-PALPITE     TO WS-RAIZ-RESULTADO.                   
076000                                                                          
076100 015-00-FIM.                EXIT.                                         
076200                                                                          
076300*================================================================*        
076400 015-01-ITERAR-NEWTON       SECTION.                                      
076500*================================================================*        
076600     COMPUTE WS-RAIZ-PALPITE ROUNDED =                                    
076700         (WS-RAIZ-PALPITE +                                               
076800         (WS-RAIZ-VALOR / WS-RAIZ-PALPITE)) / 2.                          
076900                                                                          
077000 015-01-FIM.                EXIT.                                         
077100                                                                          
077200*================================================================*        
077300 016-00-CALCULAR-ARCO-TANGENTE-2 SECTION.                                 
077400*================================================================*        
077500*    ARCO-TANGENTE DE DOIS ARGUMENTOS (EQUIVALENTE AO ATAN2 DA            
077600*    FORMULA DE HAVERSINE). NESTE PROGRAMA Y E X NUNCA SAO                
077700*    NEGATIVOS (SAO RAIZES QUADRADAS), O QUE DISPENSA O AJUSTE            
077800*    DE QUADRANTE - SO RESTAM OS CASOS X = 0 E Y = 0.                     
077900*    ENTRADA : WS-ATAN2-Y, WS-ATAN2-X. SAIDA : WS-ATAN2-RESULTADO.        
078000     IF WS-ATAN2-X EQUAL ZERO                                             
078100         COMPUTE WS-ATAN2-RESULTADO = WS-PI-CONST / 2                     
078200     ELSE                                                                 
078300         IF WS-ATAN2-Y EQUAL ZERO                                         
078400             MOVE ZERO                TO WS-ATAN2-RESULTADO               
078500         ELSE                                                             
078600             IF WS-ATAN2-Y GREATER THAN WS-ATAN2-X                        
078700                 COMPUTE WS-ATAN-X = WS-ATAN2-X / WS-ATAN2-Y              
078800                 PERFORM 016-01-CALCULAR-ARCO-TANGENTE                    
078900                 COMPUTE WS-ATAN2-RESULTADO =                             
079000                     (WS-PI-CONST / 2) - WS-ATAN-RESULTADO                
079100             ELSE                                                         
079200                 COMPUTE WS-ATAN-X = WS-ATAN2-Y / WS-ATAN2-X              
079300                 PERFORM 016-01-CALCULAR-ARCO-TANGENTE                    
079400                 MOVE WS-ATAN-RESULTADO TO WS-ATAN2-RESULTADO.            
079500                                                                          
079600 016-00-FIM.                EXIT.                                         
079700                                                                          
079800*================================================================*        
079900 016-01-CALCULAR-ARCO-TANGENTE SECTION.                                   
080000*================================================================*        
080100*    ARCO-TANGENTE DE UM UNICO ARGUMENTO NO INTERVALO 0 A 1, POR          
080200*    POLINOMIO DE APROXIMACAO (EQUIVALENTE AO USADO NAS ROTINAS           
080300*    DE NAVEGACAO DO SISTEMA DE LOGISTICA - OS 0644/98).                  
080400*    ENTRADA : WS-ATAN-X.  SAIDA : WS-ATAN-RESULTADO (RADIANOS).          
080500     COMPUTE WS-ATAN-RESULTADO ROUNDED =                                  
080600         WS-ATAN-X *                                                      
080700         (0.9998660                                                       
080800         - (WS-ATAN-X ** 2 * 0.3302995)                                   
080900         + (WS-ATAN-X ** 4 * 0.1801410)                                   
081000         - (WS-ATAN-X ** 6 * 0.0851330)                                   
081100         + (WS-ATAN-X ** 8 * 0.0208351)).                                 
081200                                                                          
081300 016-01-FIM.                EXIT.                                         
081400                                                                          
081500*================================================================*        
081600 020-00-MONTAR-HORARIO      SECTION.                                      
081700*================================================================*        
081800     MOVE TAB-PARADA-NUMERO(WS-IDX-PARADA-ACHADA)                         
081900                              TO HOR-SEQUENCIA-PARADA.                    
082000     PERFORM 021-00-DETERMINAR-ESTADO.                                    
082100     PERFORM 022-00-CALCULAR-HORARIO-ESTIMADO.                            
082200                                                                          
082300     MOVE WS-TS-HORA          TO WS-HORARIO-REAL(1:2).                    
082400     MOVE ':'                 TO WS-HORARIO-REAL(3:1).                    
082500     MOVE WS-TS-MINUTO        TO WS-HORARIO-REAL(4:2).                    
082600     MOVE ':'                 TO WS-HORARIO-REAL(6:1).                    
082700     MOVE WS-TS-SEGUNDO       TO WS-HORARIO-REAL(7:2).                    
082800                                                                          
082900*    O ATRASO E SEMPRE O NEGATIVO DE (SEQUENCIA X 5 MINUTOS),             
083000*    PORQUE O HORARIO ESTIMADO FOI MONTADO SOMANDO ESSE VALOR AO          
083100*    HORARIO REAL (SECAO 022).  VER CORRECAO DA OS 0355/91 PARA           
083200*    O CASO DE VIRADA DE MEIA-NOITE.                                      
083300     COMPUTE WS-RETRASO-MINUTOS =                                         
083400         0 - (HOR-SEQUENCIA-PARADA * WS-MINUTOS-POR-SEQUENCIA).           
083500                                                                          
083600 020-00-FIM.                EXIT.                                         
083700                                                                          
083800*================================================================*        
083900 021-00-DETERMINAR-ESTADO   SECTION.                                      
084000*================================================================*        
084100*    O CAMPO LOC-ESTADO-OPER (EN_RUTA/DETENIDO/EN_PARADA) NAO             
084200*    ENTRA NESTA REGRA - FICA SO PARA CONFERENCIA (OS 0512/94).           
084300     IF WS-DISTANCIA-MINIMA-KM LESS THAN WS-LIMIAR-CHEGADO-KM             
084400         MOVE 'LLEGADO'       TO WS-ESTADO-ATUAL                          
084500     ELSE                                                                 
084600         IF WS-DISTANCIA-MINIMA-KM LESS THAN WS-LIMIAR-CHEGANDO-KM        
084700            AND LOC-VELOCIDADE LESS THAN WS-LIMIAR-VELOC-CHEGANDO         
084800             MOVE 'LLEGANDO'  TO WS-ESTADO-ATUAL                          
084900         ELSE                                                             
085000             IF WS-DISTANCIA-MINIMA-KM NOT GREATER THAN                   
085100                                        WS-RAIO-TOLERANCIA-KM             
085200                 MOVE 'ESTIMADO' TO WS-ESTADO-ATUAL                       
085300             ELSE                                                         
085400                 MOVE 'PASADO' TO WS-ESTADO-ATUAL.                        
085500                                                                          
085600 021-00-FIM.                EXIT.                                         
085700                                                                          
085800*================================================================*        
085900 022-00-CALCULAR-HORARIO-ESTIMADO SECTION.                        RCF0355 
086000*================================================================*        
086100*    HORARIO ESTIMADO = HORARIO REAL + (SEQUENCIA X 5 MINUTOS),           
086200*    COM VIRADA DE MEIA-NOITE (OS 0355/91).                               
086300     COMPUTE WS-TS-MINUTOS-TOTAL =                                        
086400         (WS-TS-HORA * 60) + WS-TS-MINUTO                                 
086500         + (HOR-SEQUENCIA-PARADA * WS-MINUTOS-POR-SEQUENCIA).             
086600                                                                          
086700     IF WS-TS-MINUTOS-TOTAL NOT LESS THAN 1440                            
086800         COMPUTE WS-TS-MINUTOS-TOTAL =                                    
086900             WS-TS-MINUTOS-TOTAL - 1440.                                  
087000                                                                          
087100     MOVE SPACES               TO WS-HORARIO-ESTIMADO.                    
087200     DIVIDE WS-TS-MINUTOS-TOTAL BY 60                                     
087300         GIVING WS-DIV-QUOCIENTE REMAINDER WS-DIV-RESTO.                  
087400     MOVE WS-DIV-QUOCIENTE      TO WS-HORARIO-ESTIMADO(1:2).              
087500     MOVE ':'                   TO WS-HORARIO-ESTIMADO(3:1).              
087600     MOVE WS-DIV-RESTO          TO WS-HORARIO-ESTIMADO(4:2).              
087700     MOVE ':'                   TO WS-HORARIO-ESTIMADO(6:1).              
087800     MOVE WS-TS-SEGUNDO         TO WS-HORARIO-ESTIMADO(7:2).              
087900                                                                          
088000 022-00-FIM.                EXIT.                                         
088100                                                                          
088200*================================================================*        
088300 030-00-DECIDIR-PUBLICACAO  SECTION.                                      
088400*================================================================*        
088500     PERFORM 031-00-LOCALIZAR-HISTORICO.                                  
088600     MOVE 'N'                   TO WS-SW-PUBLICAR.                        
088700                                                                          
088800     IF WS-IDX-HIST-ACHADO EQUAL ZERO                                     
088900         MOVE 'S'                TO WS-SW-PUBLICAR                        
089000     ELSE                                                                 
089100         IF HIST-ESTADO(WS-IDX-HIST-ACHADO) NOT EQUAL                     
089200                                  WS-ESTADO-ATUAL                         
089300             MOVE 'S'             TO WS-SW-PUBLICAR                       
089400         ELSE                                                             
089500             PERFORM 032-00-CALCULAR-MINUTOS-DECORRIDOS                   
089600             IF WS-MINUTOS-DECORRIDOS NOT LESS THAN 1                     
089700                 MOVE 'S'         TO WS-SW-PUBLICAR.                      
089800                                                                          
089900     IF CND-PUBLICAR-REGISTRO                                             
090000         PERFORM 040-00-GRAVAR-HORARIO                                    
090100         PERFORM 033-00-ATUALIZAR-HISTORICO                               
090200         PERFORM 034-00-CONTAR-POR-ESTADO                                 
090300         ADD 1                   TO WS-HORARIOS-PUBLICADOS                
090400     ELSE                                                                 
090500         ADD 1                   TO WS-REGISTROS-SUPRIMIDOS               
090600         IF WS-UPSI0-LIGADO                                               
090700             PERFORM 043-01-IMPRIMIR-AUDITORIA-SUPRIMIDO.                 
090800                                                                          
090900 030-00-FIM.                EXIT.                                         
091000                                                                          
091100*================================================================*        
091200 031-00-LOCALIZAR-HISTORICO SECTION.                                      
091300*================================================================*        
091400     MOVE ZERO                  TO WS-IDX-HIST-ACHADO.                    
091500     MOVE 'N'                   TO WS-SW-HIST-ACHADO.                     
091600     SET IDX-HIST TO 1.                                                   
091700     PERFORM 031-01-COMPARAR-HISTORICO                                    
091800         UNTIL IDX-HIST GREATER THAN WS-QTD-HISTORICO                     
091900               OR CND-HIST-ACHADO.                                        
092000                                                                          
092100 031-00-FIM.                EXIT.                                         
092200                                                                          
092300*================================================================*        
092400 031-01-COMPARAR-HISTORICO  SECTION.                                      
092500*================================================================*        
092600     IF HIST-VEICULO-ID(IDX-HIST) EQUAL LOC-VEICULO-ID                    
092700        AND HIST-PARADA-ID(IDX-HIST) EQUAL                                
092800            TAB-PARADA-ID(WS-IDX-PARADA-ACHADA)                           
092900         SET WS-IDX-HIST-ACHADO TO IDX-HIST                               
093000         MOVE 'S'                TO WS-SW-HIST-ACHADO                     
093100     ELSE                                                                 
093200         SET IDX-HIST UP BY 1.                                            
093300                                                                          
093400 031-01-FIM.                EXIT.                                         
093500                                                                          
093600*================================================================*        
093700 032-00-CALCULAR-MINUTOS-DECORRIDOS SECTION.                              
093800*================================================================*        
093900*    DIFERENCA, EM MINUTOS, ENTRE O TIMESTAMP ATUAL E O TIMESTAMP         
094000*    DO ULTIMO REGISTRO PUBLICADO PARA O MESMO PAR VEICULO/PARADA         
094100*    (APROXIMACAO POR MES DE 31 DIAS - SUFICIENTE PARA DECIDIR SE         
094200*    PASSOU PELO MENOS 1 MINUTO).                                         
094300     COMPUTE WS-TS-MINUTOS-TOTAL =                                        
094400         ((((WS-TS-ANO * 12) + WS-TS-MES) * 31 + WS-TS-DIA) * 24          
094500          + WS-TS-HORA) * 60 + WS-TS-MINUTO.                              
094600                                                                          
094700     COMPUTE WS-MINUTOS-DECORRIDOS =                                      
094800         WS-TS-MINUTOS-TOTAL -                                            
094900         HIST-MINUTOS-TOTAL(WS-IDX-HIST-ACHADO).                          
095000                                                                          
095100     IF WS-MINUTOS-DECORRIDOS LESS THAN ZERO                              
095200         COMPUTE WS-MINUTOS-DECORRIDOS =                                  
095300             0 - WS-MINUTOS-DECORRIDOS.                                   
095400                                                                          
095500 032-00-FIM.                EXIT.                                         
095600                                                                          
095700*================================================================*        
095800 033-00-ATUALIZAR-HISTORICO SECTION.                                      
095900*================================================================*        
096000     IF WS-IDX-HIST-ACHADO EQUAL ZERO                                     
096100         IF WS-QTD-HISTORICO LESS THAN WS-LIMITE-HISTORICO                
096200             ADD 1                TO WS-QTD-HISTORICO                     
096300             MOVE WS-QTD-HISTORICO TO WS-IDX-HIST-ACHADO                  
096400         ELSE                                                             
096500             DISPLAY '* TABELA DE HISTORICO CHEIA - REGISTRO '            
096600                     'NAO ARMAZENADO PARA SUPRESSAO FUTURA *'.            
096700                                                                          
096800     IF WS-IDX-HIST-ACHADO NOT EQUAL ZERO                                 
096900         MOVE LOC-VEICULO-ID TO                                           
097000             HIST-VEICULO-ID(WS-IDX-HIST-ACHADO)                          
097100         MOVE TAB-PARADA-ID(WS-IDX-PARADA-ACHADA) TO                      
097200             HIST-PARADA-ID(WS-IDX-HIST-ACHADO)                           
097300         MOVE WS-ESTADO-ATUAL TO                                          
097400             HIST-ESTADO(WS-IDX-HIST-ACHADO)                              
097500         MOVE LOC-TIMESTAMP TO                                            
097600             HIST-TIMESTAMP(WS-IDX-HIST-ACHADO)                           
097700         COMPUTE HIST-MINUTOS-TOTAL(WS-IDX-HIST-ACHADO) =                 
097800             ((((WS-TS-ANO * 12) + WS-TS-MES) * 31                        
097900             + WS-TS-DIA) * 24 + WS-TS-HORA) * 60                         
098000             + WS-TS-MINUTO.                                              
098100                                                                          
098200 033-00-FIM.                EXIT.                                         
098300                                                                          
098400*================================================================*        
098500 034-00-CONTAR-POR-ESTADO   SECTION.                                      
098600*================================================================*        
098700     IF WS-ESTADO-ATUAL EQUAL 'ESTIMADO'                                  
098800         ADD 1                TO WS-QTD-ESTADO-ESTIMADO                   
098900     ELSE                                                                 
099000     IF WS-ESTADO-ATUAL EQUAL 'LLEGANDO'                                  
099100         ADD 1                TO WS-QTD-ESTADO-CHEGANDO                   
099200     ELSE                                                                 
099300     IF WS-ESTADO-ATUAL EQUAL 'LLEGADO'                                   
099400         ADD 1                TO WS-QTD-ESTADO-CHEGADO                    
099500     ELSE                                                                 
099600         ADD 1                TO WS-QTD-ESTADO-PASSADO.                   
099700                                                                          
099800 034-00-FIM.                EXIT.                                         
099900                                                                          
100000*================================================================*        
100100 040-00-GRAVAR-HORARIO      SECTION.                                      
100200*================================================================*        
100300     MOVE FS-GRAVACAO            TO FS-OPERACAO.                          
100400     MOVE LOC-VEICULO-ID         TO HOR-VEICULO-ID.                       
100500     MOVE LOC-PLACA-VEICULO      TO HOR-PLACA-VEICULO.                    
100600     MOVE TAB-PARADA-ID(WS-IDX-PARADA-ACHADA)   TO HOR-PARADA-ID.         
100700     MOVE TAB-PARADA-NOME(WS-IDX-PARADA-ACHADA)                           
100800                                  TO HOR-NOME-PARADA.                     
100900     MOVE TAB-PARADA-ENDERECO(WS-IDX-PARADA-ACHADA)                       
101000                                  TO HOR-ENDERECO-PARADA.                 
101100     MOVE WS-HORARIO-ESTIMADO    TO HOR-HORARIO-ESTIMADO.                 
101200     MOVE WS-HORARIO-REAL        TO HOR-HORARIO-REAL.                     
101300     MOVE WS-RETRASO-MINUTOS     TO HOR-RETRASO-MINUTOS.                  
101400     MOVE LOC-TIMESTAMP          TO HOR-TIMESTAMP.                        
101500     MOVE LOC-ROTA               TO HOR-ROTA.                             
101600     MOVE WS-ESTADO-ATUAL        TO HOR-ESTADO.                           
101700                                                                          
101800     WRITE REG-HORARIO.                                                   
101900     PERFORM 001-03-FS-HORARIO.                                           
102000                                                                          
102100     PERFORM 041-00-IMPRIMIR-DETALHE.                                     
102200                                                                          
102300 040-00-FIM.                EXIT.                                         
102400                                                                          
102500*================================================================*        
102600 041-00-IMPRIMIR-DETALHE    SECTION.                                      
102700*================================================================*        
102800     IF WS-LINHAS-IMPRESSAS GREATER THAN 55                               
102900         PERFORM 042-00-IMPRIMIR-CABECALHOS.                              
103000                                                                          
103100     MOVE SPACES                 TO DET001.                               
103200     MOVE HOR-VEICULO-ID         TO DET001-VEICULO-ID.                    
103300     MOVE HOR-PLACA-VEICULO      TO DET001-PLACA.                         
103400     MOVE HOR-NOME-PARADA        TO DET001-PARADA-NOME.                   
103500     MOVE HOR-ESTADO             TO DET001-ESTADO.                        
103600     MOVE HOR-HORARIO-ESTIMADO   TO DET001-HOR-ESTIMADO.                  
103700     MOVE HOR-HORARIO-REAL       TO DET001-HOR-REAL.                      
103800     MOVE HOR-RETRASO-MINUTOS    TO DET001-RETRASO.                       
103900                                                                          
104000     MOVE FS-GRAVACAO            TO FS-OPERACAO.                          
104100     WRITE REG-RELATO       FROM DET001 AFTER ADVANCING 1 LINE.           
104200     PERFORM 001-04-FS-RELATO.                                            
104300     ADD 1                       TO WS-LINHAS-IMPRESSAS.                  
104400                                                                          
104500 041-00-FIM.                EXIT.                                         
104600                                                                          
104700*================================================================*        
104800 042-00-IMPRIMIR-CABECALHOS SECTION.                                      
104900*================================================================*        
105000     ADD 1                       TO WS-PAGINA-ATUAL.                      
105100     MOVE WS-PAGINA-ATUAL         TO CAB001-PAG.                          
105200                                                                          
105300     MOVE FS-GRAVACAO             TO FS-OPERACAO.                         
105400     WRITE REG-RELATO      FROM CAB001 AFTER ADVANCING PAGE.              
105500     PERFORM 001-04-FS-RELATO.                                            
105600                                                                          
105700     WRITE REG-RELATO      FROM CAB002 AFTER ADVANCING 1 LINE.            
105800     PERFORM 001-04-FS-RELATO.                                            
105900                                                                          
106000     WRITE REG-RELATO      FROM CAB003 AFTER ADVANCING 2 LINES.           
106100     PERFORM 001-04-FS-RELATO.                                            
106200                                                                          
106300     WRITE REG-RELATO      FROM CAB004 AFTER ADVANCING 2 LINES.           
106400     PERFORM 001-04-FS-RELATO.                                            
106500                                                                          
106600     MOVE SPACES                  TO REG-RELATO.                          
106700     WRITE REG-RELATO             AFTER ADVANCING 1 LINE.                 
106800     PERFORM 001-04-FS-RELATO.                                            
106900                                                                          
107000     MOVE 8                       TO WS-LINHAS-IMPRESSAS.                 
107100                                                                          
107200 042-00-FIM.                EXIT.                                         
107300                                                                          
107400*================================================================*        
107500 043-00-IMPRIMIR-AUDITORIA-IGNORADO SECTION.                      DCS0719 
107600*================================================================*        
107700*    LINHA DE AUDITORIA OPCIONAL (UPSI-0 LIGADA - OS 0719/00):            
107800*    REGISTROS SEM PARADA PROXIMA, PARA CONFERENCIA DA FROTA.             
107900     IF WS-LINHAS-IMPRESSAS GREATER THAN 55                               
108000         PERFORM 042-00-IMPRIMIR-CABECALHOS.                              
108100                                                                          
108200     MOVE SPACES                  TO DET002.                              
108300     MOVE 'IGNORADO:'              TO DET002-TEXTO.                       
108400     MOVE LOC-VEICULO-ID           TO DET002-VEICULO-ID.                  
108500     MOVE LOC-ENDERECO             TO DET002-ENDERECO.                    
108600                                                                          
108700     MOVE FS-GRAVACAO              TO FS-OPERACAO.                        
108800     WRITE REG-RELATO     FROM DET002 AFTER ADVANCING 1 LINE.             
108900     PERFORM 001-04-FS-RELATO.                                            
109000     ADD 1                         TO WS-LINHAS-IMPRESSAS.                
109100                                                                          
109200 043-00-FIM.                EXIT.                                         
109300                                                                          
109400*================================================================*        
109500 043-01-IMPRIMIR-AUDITORIA-SUPRIMIDO SECTION.                     DCS0719 
109600*================================================================*        
109700*    LINHA DE AUDITORIA OPCIONAL (UPSI-0 LIGADA - OS 0719/00):            
109800*    REGISTROS SUPRIMIDOS POR DUPLICIDADE.                                
109900     IF WS-LINHAS-IMPRESSAS GREATER THAN 55                               
110000         PERFORM 042-00-IMPRIMIR-CABECALHOS.                              
110100                                                                          
110200     MOVE SPACES                  TO DET002.                              
110300     MOVE 'SUPRIMIDO:'             TO DET002-TEXTO.                       
110400     MOVE LOC-VEICULO-ID           TO DET002-VEICULO-ID.                  
110500     MOVE LOC-ENDERECO             TO DET002-ENDERECO.                    
110600                                                                          
110700     MOVE FS-GRAVACAO              TO FS-OPERACAO.                        
110800     WRITE REG-RELATO     FROM DET002 AFTER ADVANCING 1 LINE.             
110900     PERFORM 001-04-FS-RELATO.                                            
111000     ADD 1                         TO WS-LINHAS-IMPRESSAS.                
111100                                                                          
111200 043-01-FIM.                EXIT.                                         
111300                                                                          
111400*================================================================*        
111500 050-00-IMPRIMIR-TOTAIS     SECTION.                                      
111600*================================================================*        
111700     IF WS-LINHAS-IMPRESSAS GREATER THAN 48                               
111800         PERFORM 042-00-IMPRIMIR-CABECALHOS.                              
111900                                                                          
112000     MOVE SPACES                  TO REG-RELATO.                          
112100     WRITE REG-RELATO             AFTER ADVANCING 2 LINES.                
112200     PERFORM 001-04-FS-RELATO.                                            
112300                                                                          
112400     MOVE WS-REGISTROS-LIDOS      TO TOT001-VALOR.                        
112500     WRITE REG-RELATO      FROM TOT001 AFTER ADVANCING 1 LINE.            
112600     PERFORM 001-04-FS-RELATO.                                            
112700                                                                          
112800     MOVE WS-REGISTROS-IGNORADOS  TO TOT002-VALOR.                        
112900     WRITE REG-RELATO      FROM TOT002 AFTER ADVANCING 1 LINE.            
113000     PERFORM 001-04-FS-RELATO.                                            
113100                                                                          
113200     MOVE WS-HORARIOS-PUBLICADOS  TO TOT003-VALOR.                        
113300     WRITE REG-RELATO      FROM TOT003 AFTER ADVANCING 1 LINE.            
113400     PERFORM 001-04-FS-RELATO.                                            
113500                                                                          
113600     MOVE WS-REGISTROS-SUPRIMIDOS TO TOT004-VALOR.                        
113700     WRITE REG-RELATO      FROM TOT004 AFTER ADVANCING 1 LINE.            
113800     PERFORM 001-04-FS-RELATO.                                            
113900                                                                          
114000     MOVE WS-QTD-ESTADO-ESTIMADO  TO TOT005-VALOR.                        
114100     WRITE REG-RELATO      FROM TOT005 AFTER ADVANCING 2 LINES.           
114200     PERFORM 001-04-FS-RELATO.                                            
114300                                                                          
114400     MOVE WS-QTD-ESTADO-CHEGANDO  TO TOT006-VALOR.                        
114500     WRITE REG-RELATO      FROM TOT006 AFTER ADVANCING 1 LINE.            
114600     PERFORM 001-04-FS-RELATO.                                            
114700                                                                          
114800     MOVE WS-QTD-ESTADO-CHEGADO   TO TOT007-VALOR.                        
114900     WRITE REG-RELATO      FROM TOT007 AFTER ADVANCING 1 LINE.            
115000     PERFORM 001-04-FS-RELATO.                                            
115100                                                                          
115200     MOVE WS-QTD-ESTADO-PASSADO   TO TOT008-VALOR.                        
115300     WRITE REG-RELATO      FROM TOT008 AFTER ADVANCING 1 LINE.            
115400     PERFORM 001-04-FS-RELATO.                                            
115500                                                                          
115600 050-00-FIM.                EXIT.                                         
115700                                                                          
115800*================================================================*        
115900 060-00-FECHAR-ARQUIVOS     SECTION.                                      
116000*================================================================*        
116100     MOVE FS-FECHAMENTO          TO FS-OPERACAO.                          
116200     CLOSE SENIAIS                                                        
116300           HORARIO                                                        
116400           RELATO.                                                        
116500     PERFORM 001-01-TESTAR-FS.                                            
116600                                                                          
116700     DISPLAY 'PU8EXE20 - PROGRAMA ENCERRADO COM SUCESSO'.                 
116800                                                                          
116900 060-00-FIM.                EXIT.                                         
117000                                                                          
117100*================================================================*        
117200 900-00-ERRO                SECTION.                                      
117300*================================================================*        
117400     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
117500     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
117600     DISPLAY '* PROGRAMA ENCERRADO'                                       
117700     STOP RUN.                                                            
117800                                                                          
117900 900-00-FIM.                EXIT.                                         
